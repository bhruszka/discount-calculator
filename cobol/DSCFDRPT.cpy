000100*****************************************************************
000110* COPYBOOK   : DSCFDRPT                                        *
000120* SISTEMA    : DSC - CALCULO DE DESCUENTOS DE CARRITO           *
000130* DESCRIPCION: LAYOUTS DE LINEA DE IMPRESION DEL REPORTE DE     *
000140*              DESCUENTOS (ARCHIVO REPORT - SALIDA, 132 COL.)   *
000150*****************************************************************
000160* HISTORIAL DE CAMBIOS                                          *
000170*----------------------------------------------------------------
000180* FECHA    PROGRAMADOR  TICKET   DESCRIPCION
000190*----------------------------------------------------------------
000200* 15/03/85 RVEGA        014404   VERSION INICIAL - SOLO TITULO Y    014404
000210*                                LINEA DE DETALLE.                  014404
000220* 21/01/90 MFONSECA     026613   SE AGREGA LINEA DE ENCABEZADO DE   026613
000230*                                COLUMNAS Y LINEA DE TOTAL.         026613
000240* 19/06/07 OLSSA        061476   RELAYOUT COMO REDEFINES DE UN      061476
000250*                                SOLO REGISTRO IMPRESO, SEGUN       061476
000260*                                NORMA DE LA UNIDAD DE BATCH.       061476
000262* 30/06/25 ARC          518845   SE CORRIGE LITERAL DE TITULO SIN   518845
000264*                                CIERRE DE COMILLA, DETECTADO EN    518845
000266*                                REVISION DE CALIDAD.               518845
000270*----------------------------------------------------------------
000280*   LINEA DE TITULO DEL REPORTE (PRIMERA LINEA IMPRESA)
000290     05  RPT-LINEA-TITULO.
000300         10  FILLER                PIC X(05) VALUE SPACES.
000310         10  RPT-TIT-LITERAL PIC X(40) VALUE 'LISTADO DE DESCUENTOS'.
000320         10  FILLER                PIC X(87) VALUE SPACES.
000330*
000340*   LINEA DE ENCABEZADO DE COLUMNAS, REDEFINE LA LINEA DE TITULO
000350     05  RPT-LINEA-ENCAB REDEFINES RPT-LINEA-TITULO.
000360         10  FILLER                PIC X(02) VALUE SPACES.
000370         10  RPT-ENC-ITEM          PIC X(10) VALUE 'ITEM CODE'.
000380         10  FILLER                PIC X(02) VALUE SPACES.
000390         10  RPT-ENC-QTY           PIC X(05) VALUE 'QTY'.
000400         10  FILLER                PIC X(02) VALUE SPACES.
000410         10  RPT-ENC-PREUNIT       PIC X(11) VALUE 'UNIT PRICE'.
000420         10  FILLER                PIC X(02) VALUE SPACES.
000430         10  RPT-ENC-PRETOT        PIC X(11) VALUE 'TOTAL PRICE'.
000440         10  FILLER                PIC X(02) VALUE SPACES.
000450         10  RPT-ENC-DESC          PIC X(11) VALUE 'DISCOUNT'.
000460         10  FILLER                PIC X(02) VALUE SPACES.
000470         10  RPT-ENC-CUR           PIC X(03) VALUE 'CUR'.
000480         10  FILLER                PIC X(69) VALUE SPACES.
000490*
000500*   LINEA DE DETALLE POR ITEM DE CARRITO, REDEFINE LA LINEA TITUL
000510     05  RPT-LINEA-DETALLE REDEFINES RPT-LINEA-TITULO.
000520         10  RPT-DET-ITEM          PIC X(10).
000530         10  FILLER                PIC X(02) VALUE SPACES.
000540         10  RPT-DET-QTY           PIC ZZZZ9.
000550         10  FILLER                PIC X(02) VALUE SPACES.
000560         10  RPT-DET-PREUNIT       PIC ZZZZZZ9.99.
000570         10  FILLER                PIC X(02) VALUE SPACES.
000580         10  RPT-DET-PRETOT        PIC ZZZZZZZZ9.99.
000590         10  FILLER                PIC X(02) VALUE SPACES.
000600         10  RPT-DET-DESCUENTO     PIC ZZZZZZZZ9.99.
000610         10  FILLER                PIC X(02) VALUE SPACES.
000620         10  RPT-DET-MONEDA        PIC X(03).
000630         10  FILLER                PIC X(70) VALUE SPACES.
000640*
000650*   LINEA DE TOTAL GENERAL DEL LOTE, REDEFINE LA LINEA TITULO
000660     05  RPT-LINEA-TOTAL REDEFINES RPT-LINEA-TITULO.
000670         10  FILLER                PIC X(05) VALUE SPACES.
000680         10  RPT-TOT-LITERAL PIC X(15) VALUE 'TOTAL DISCOUNT'.
000690         10  FILLER                PIC X(03) VALUE SPACES.
000700         10  RPT-TOT-DESCUENTO     PIC ZZZZZZZZZ9.99.
000710         10  FILLER                PIC X(02) VALUE SPACES.
000720         10  RPT-TOT-MONEDA        PIC X(03).
000730         10  FILLER                PIC X(91) VALUE SPACES.
000740
