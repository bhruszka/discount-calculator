000100*****************************************************************
000110*                                                               *
000120*   PROGRAMA   DSCB01Q                                          *
000130*   SISTEMA    DSC - CALCULO DE DESCUENTOS DE CARRITO DE COMPRA *
000140*   TIPO       PROCESO BATCH                                    *
000150*                                                               *
000160*****************************************************************
000170* HISTORIAL DE CAMBIOS                                          *
000180*----------------------------------------------------------------
000190* FECHA     PROGRAMADOR  TICKET   DESCRIPCION
000200*----------------------------------------------------------------
000210* 12/04/87  RVEGA        014400   VERSION INICIAL. LEE REGLAS DE    014400
000220*                                 MONTO FIJO Y CARRITO, EMITE       014400
000230*                                 REPORTE DE DESCUENTO POR ITEM.    014400
000240* 02/09/87  RVEGA        019275   SE AGREGAN REGLAS DE              019275
000250*                                 PORCENTAJE (TIPO 'P').            019275
000260* 21/01/90  MFONSECA     026609   SE AGREGA CONDICION DE CANTIDAD   026609
000270*                                 MINIMA A LA ELEGIBILIDAD DE LA    026609
000280*                                 REGLA.                            026609
000290* 11/07/93  MFONSECA     033155   SE AGREGA CONDICION DE LISTA DE   033155
000300*                                 CODIGOS DE PRODUCTO PERMITIDOS.   033155
000310* 04/02/95  MFONSECA     036820   SE TOPA EL DESCUENTO RESUELTO     036820
000320*                                 AL PRECIO TOTAL DEL ITEM (ANTES   036820
000330*                                 PODIA SUPERARLO POR ERROR DE      036820
000340*                                 CAPTURA EN LA TABLA DE REGLAS).   036820
000350* 30/11/98  JPACHECO     041918   REVISION Y2K DEL SISTEMA DSC.     041918
000360*                                 SIN CAMPOS DE FECHA EN LOS        041918
000370*                                 ARCHIVOS RULES/CARTITEMS; SE      041918
000380*                                 CERTIFICA CUMPLIMIENTO.           041918
000390* 08/04/01  JPACHECO     048200   VALIDACION DE PORCENTAJE FUERA    048200
000400*                                 DE RANGO (0-100) AL CARGAR LA     048200
000410*                                 TABLA DE REGLAS; ABEND 9000 SI    048200
000420*                                 SE DETECTA UNA REGLA INVALIDA.    048200
000430* 14/09/03  JPACHECO     052341   SE VALIDA MONEDA UNICA DEL LOTE   052341
000440*                                 DE CARRITO CONTRA LA MONEDA DEL   052341
000450*                                 PRIMER ITEM LEIDO; ABEND SI HAY   052341
000460*                                 MEZCLA DE MONEDAS.                052341
000470* 19/06/07  OLSSA        061470   RELAYOUT DE COPYBOOKS DE          061470
000480*                                 REGISTRO (DSCFDREG/DSCFDITM/      061470
000490*                                 DSCFDRPT) Y TABLA EN MEMORIA      061470
000500*                                 (DSCWKRUL) SEGUN NORMA VIGENTE.   061470
000510* 16/12/24  ARC          413119   INNOMINADAS - HOMOLOGACION DE     413119
000520*                                 CAMPO MONEDA CONTRA CATALOGO      413119
000530*                                 CORPORATIVO ISO 3 POSICIONES.     413119
000540* 16/05/25  ARC          512970   HOMOLOGACION DE CAMPOS PARA       512970
000550*                                 CARGA A TERADATA (SIN CAMBIO DE   512970
000560*                                 LOGICA DE NEGOCIO).               512970
000562* 30/06/25  ARC          518844   SE ELIMINA CLASE DIGITOS DE       518844
000564*                                 SPECIAL-NAMES; DECLARADA SIN USO  518844
000566*                                 EN NINGUNA VALIDACION (HALLAZGO   518844
000568*                                 DE REVISION DE CALIDAD).          518844
000570*----------------------------------------------------------------
000580 IDENTIFICATION DIVISION.
000590*========================*
000600 PROGRAM-ID.    DSCB01Q.
000610 AUTHOR.        RVEGA.
000620 INSTALLATION.  GERENCIA DE SISTEMAS - BATCH COMERCIAL.
000630 DATE-WRITTEN.  12/04/1987.
000640 DATE-COMPILED.
000650 SECURITY.      CONFIDENCIAL - USO INTERNO.
000660*----------------------------------------------------------------
000670*OBJET***********************************************************
000680*OBJET* PROCESA UN LOTE DE ITEMS DE CARRITO DE COMPRA CONTRA UNA*
000690*OBJET* TABLA DE REGLAS DE DESCUENTO (MONTO FIJO O PORCENTAJE), *
000700*OBJET* RESUELVE EL MEJOR DESCUENTO ELEGIBLE POR ITEM, LO TOPA  *
000710*OBJET* AL PRECIO TOTAL DEL ITEM, ACUMULA EL TOTAL DEL LOTE Y   *
000720*OBJET* EMITE EL REPORTE DSC-01 (UNA LINEA POR ITEM MAS TOTAL). *
000730*OBJET***********************************************************
000740
000750 ENVIRONMENT DIVISION.
000760*======================*
000770 CONFIGURATION SECTION.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM.
000800
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT  RULES     ASSIGN TO RULES
000850             ORGANIZATION IS SEQUENTIAL
000860             FILE STATUS IS FS-RULES.
000870
000880     SELECT  CARTITEMS ASSIGN TO CARTITEMS
000890             ORGANIZATION IS SEQUENTIAL
000900             FILE STATUS IS FS-CARTITEMS.
000910
000920     SELECT  REPORT    ASSIGN TO REPORT
000930             ORGANIZATION IS SEQUENTIAL
000940             FILE STATUS IS FS-REPORT.
000950
000960*=============*
000970 DATA DIVISION.
000980*=============*
000990*=============*
001000 FILE SECTION.
001010*=============*
001020*ARCHIVO DE ENTRADA DE REGLAS DE DESCUENTO (81 BYTES)
001030 FD  RULES
001040*    LABEL RECORD IS OMITTED
001050*    RECORDING MODE IS F
001060     .
001070 01  REG-REGLA.
001080     COPY DSCFDREG.
001090
001100*ARCHIVO DE ENTRADA DE ITEMS DE CARRITO (27 BYTES)
001110 FD  CARTITEMS
001120*    LABEL RECORD IS OMITTED
001130*    RECORDING MODE IS F
001140     .
001150 01  REG-ITEM.
001160     COPY DSCFDITM.
001170
001180*ARCHIVO DE SALIDA, REPORTE IMPRESO DE 132 COLUMNAS
001190 FD  REPORT
001200*    LABEL RECORD IS OMITTED
001210*    RECORDING MODE IS F
001220     .
001230 01  REG-RPT.
001240     COPY DSCFDRPT.
001250
001260*========================*
001270 WORKING-STORAGE SECTION.
001280*========================*
001290 01 WSF-STATUS.
001300     05  FS-RULES               PIC X(02) VALUE '00'.
001310     05  FS-CARTITEMS           PIC X(02) VALUE '00'.
001320     05  FS-REPORT              PIC X(02) VALUE '00'.
001330     05  FILLER                 PIC X(02) VALUE SPACES.
001340
001350 01 WSV-VARIABLES.
001360     05  WSV-FSTATUS            PIC X(02) VALUE SPACES.
001370     05  WSV-RUTINA             PIC X(24) VALUE SPACES.
001380     05  WSV-ACCION             PIC X(36) VALUE SPACES.
001390     05  FILLER                 PIC X(02) VALUE SPACES.
001400
001410 01 WSC-COSTANTES.
001420     05  WSC-00                 PIC 9(02) VALUE 00.
001430     05  WSC-10                 PIC 9(02) VALUE 10.
001440     05  WSC-16                 PIC 9(02) VALUE 16.
001450     05  WSC-PORCENTAJE-MAX     PIC 9(03) VALUE 100.
001460     05  WSC-SUB                PIC 9(01) COMP VALUE ZERO.
001470     05  FILLER                 PIC X(02) VALUE SPACES.
001480
001490 01 WSA-ACUMULADORES.
001500     05  WSV-CONT-REGLAS-LEID   PIC 9(05) COMP VALUE ZEROS.
001510     05  WSV-CONT-ITEMS-LEIDOS  PIC 9(07) COMP VALUE ZEROS.
001520     05  WSV-CONT-ITEMS-GRAB    PIC 9(07) COMP VALUE ZEROS.
001530     05  WSV-CONT-ITEMS-C-DESC  PIC 9(07) COMP VALUE ZEROS.
001540     05  FILLER                 PIC X(02) VALUE SPACES.
001550
001560 01 WSS-SWITCH.
001570     05  WS-FIN-RULES           PIC 9(01) VALUE 0.
001580         88  FIN-RULES-OK           VALUE 1.
001590     05  WS-FIN-CARTITEMS       PIC 9(01) VALUE 0.
001600         88  FIN-CARTITEMS-OK       VALUE 1.
001610     05  WS-IND-ELEGIBLE        PIC X(01) VALUE 'N'.
001620         88  WS-REGLA-ELEGIBLE       VALUE 'Y'.
001630     05  WS-IND-REGLA-APLICA    PIC X(01) VALUE 'N'.
001640         88  WS-REGLA-APLICABLE      VALUE 'Y'.
001650     05  WS-IND-COD-ENCONTRADO  PIC X(01) VALUE 'N'.
001660         88  WS-COD-ENCONTRADO       VALUE 'Y'.
001670     05  WS-IND-MONEDA-LOTE-DEF PIC X(01) VALUE 'N'.
001680         88  WS-MONEDA-LOTE-DEFINIDA VALUE 'Y'.
001690     05  FILLER                 PIC X(02) VALUE SPACES.
001700
001710*TABLA EN MEMORIA DE REGLAS DE DESCUENTO (VER COPYBOOK DSCWKRUL)
001720 01 WSR-REGLAS.
001730     COPY DSCWKRUL.
001740
001750 01 WS-CAMPOS-ITEM.
001760     05  WS-PRECIO-TOTAL-ITEM   PIC 9(09)V99 VALUE ZEROS.
001770     05  WS-MEJOR-DESCUENTO     PIC 9(09)V99 VALUE ZEROS.
001780     05  WS-VALOR-REGLA         PIC 9(09)V99 VALUE ZEROS.
001790     05  WS-MONEDA-LOTE         PIC X(03)    VALUE SPACES.
001800     05  FILLER                 PIC X(02)    VALUE SPACES.
001810
001820 01 WS-TOTAL-GENERAL            PIC 9(09)V99 VALUE ZEROS.
001830
001840*VISTA ALTERNA DEL TOTAL GENERAL PARA VALIDACION DE CENTAVOS
001850 01 WS-TOTAL-GENERAL-R REDEFINES WS-TOTAL-GENERAL.
001860     05  WS-TOTAL-GRAL-ENTERO   PIC 9(09).
001870     05  WS-TOTAL-GRAL-CENTAVOS PIC 9(02).
001880
001890*AREA DE FECHA DE PROCESO PARA EL PIE DEL REPORTE (AAMMDD)
001900 01 WS-FECHA-PROCESO            PIC 9(06) VALUE ZEROS.
001910 01 WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
001920     05  WS-FEC-ANO             PIC 9(02).
001930     05  WS-FEC-MES             PIC 9(02).
001940     05  WS-FEC-DIA             PIC 9(02).
001950
001960*===============*
001970 PROCEDURE DIVISION.
001980*===============*
001990     PERFORM 1000-INICIO-PROGRAMA
002000     PERFORM 2000-PROCESAR-CARRITO
002010         UNTIL FIN-CARTITEMS-OK
002020     PERFORM 3000-FIN-PROGRAMA.
002030*---------------------------------------------------------------*
002040*========================*
002050 1000-INICIO-PROGRAMA.
002060*========================*
002070     PERFORM 1001-ABRIR-ARCHIVOS
002080     PERFORM 1002-CARGAR-TABLA-REGLAS
002090     PERFORM 1004-ESCRIBIR-ENCABEZADOS
002100     PERFORM 1003-LEER-CARTITEM.
002110*---------------------------------------------------------------*
002120*===================*
002130 1001-ABRIR-ARCHIVOS.
002140*===================*
002150     ACCEPT WS-FECHA-PROCESO FROM DATE
002160     OPEN INPUT  RULES CARTITEMS
002170          OUTPUT REPORT
002180
002190     IF (FS-RULES     = '00') AND
002200        (FS-CARTITEMS = '00') AND
002210        (FS-REPORT    = '00')
002220        CONTINUE
002230     ELSE
002240        DISPLAY ' ERROR AL ABRIR ARCHIVOS  '
002250        DISPLAY ' FS-RULES ................ = ' FS-RULES
002260        DISPLAY ' FS-CARTITEMS ............. = ' FS-CARTITEMS
002270        DISPLAY ' FS-REPORT ................ = ' FS-REPORT
002280        MOVE '1001-ABRIR-ARCHIVOS' TO WSV-RUTINA
002290        MOVE 'OPEN'                TO WSV-ACCION
002300        PERFORM 9000-ERROR-PGM
002310     END-IF.
002320*---------------------------------------------------------------*
002330*=========================*
002340 1002-CARGAR-TABLA-REGLAS.
002350*=========================*
002360     PERFORM 1002-LEER-UNA-REGLA THRU 1002-EXIT
002370             VARYING WSR-IDX FROM 1 BY 1
002380             UNTIL WSR-IDX > WSR-MAX-REGLAS.
002390* 08/04/01 JPACHECO 048200 - VALIDACION DE PORCENTAJE AGREGADA.
002400*---------------------------------------------------------------*
002410*=========================*
002420 1002-LEER-UNA-REGLA.
002430*=========================*
002440     READ RULES INTO WSR-TABLA-REGLAS (WSR-IDX)
002450        AT END
002460           SET WSR-IDX TO WSR-MAX-REGLAS
002470           GO TO 1002-EXIT
002480        NOT AT END
002490           ADD 1 TO WSV-CONT-REGLAS-LEID
002500           ADD 1 TO WSR-CANT-REGLAS
002510           IF WSR-PORCENTAJE (WSR-IDX) >
002520              WSC-PORCENTAJE-MAX
002530              MOVE '1002-CARGAR-TABLA-REGLAS' TO WSV-RUTINA
002540              MOVE 'PORCENTAJE FUERA DE RANGO 0-100'
002550                                          TO WSV-ACCION
002560              PERFORM 9000-ERROR-PGM
002570           END-IF
002580     END-READ.
002590 1002-EXIT.
002600     EXIT.
002610*---------------------------------------------------------------*
002620*===================*
002630 1003-LEER-CARTITEM.
002640*===================*
002650     READ CARTITEMS
002660        AT END
002670           SET FIN-CARTITEMS-OK TO TRUE
002680        NOT AT END
002690           ADD 1 TO WSV-CONT-ITEMS-LEIDOS
002700     END-READ.
002710*---------------------------------------------------------------*
002720*=========================*
002730 1004-ESCRIBIR-ENCABEZADOS.
002740*=========================*
002750     MOVE SPACES           TO REG-RPT
002760     MOVE 'LISTADO DE DESCUENTOS' TO RPT-TIT-LITERAL
002770     WRITE REG-RPT AFTER ADVANCING TOP-OF-FORM
002780     MOVE SPACES           TO REG-RPT
002790     MOVE 'ITEM CODE'      TO RPT-ENC-ITEM
002800     MOVE 'QTY'            TO RPT-ENC-QTY
002810     MOVE 'UNIT PRICE'     TO RPT-ENC-PREUNIT
002820     MOVE 'TOTAL PRICE'    TO RPT-ENC-PRETOT
002830     MOVE 'DISCOUNT'       TO RPT-ENC-DESC
002840     MOVE 'CUR'            TO RPT-ENC-CUR
002850     WRITE REG-RPT AFTER ADVANCING 1 LINE.
002860*---------------------------------------------------------------*
002870*======================*
002880 2000-PROCESAR-CARRITO.
002890*======================*
002900     PERFORM 2010-CALCULAR-TOTAL-ITEM
002910     PERFORM 2020-RESOLVER-MEJOR-DESCUENTO
002920     PERFORM 2030-VALIDAR-MONEDA-LOTE
002930     PERFORM 2040-ACUMULAR-TOTAL
002940     PERFORM 2050-ESCRIBIR-DETALLE
002950     PERFORM 1003-LEER-CARTITEM.
002960*---------------------------------------------------------------*
002970*=========================*
002980 2010-CALCULAR-TOTAL-ITEM.
002990*=========================*
003000     COMPUTE WS-PRECIO-TOTAL-ITEM =
003010             ITM-CANTIDAD * ITM-PRECIO-UNITARIO.
003020*---------------------------------------------------------------*
003030*=============================*
003040 2020-RESOLVER-MEJOR-DESCUENTO.
003050*=============================*
003060     MOVE ZEROS TO WS-MEJOR-DESCUENTO
003070     PERFORM 2025-COMPARAR-UNA-REGLA THRU 2025-EXIT
003080             VARYING WSR-IDX FROM 1 BY 1
003090             UNTIL WSR-IDX > WSR-CANT-REGLAS
003100* 04/02/95 MFONSECA 036820 - SE TOPA EL DESCUENTO AL TOTAL ITEM.
003110     IF WS-MEJOR-DESCUENTO > WS-PRECIO-TOTAL-ITEM
003120        MOVE WS-PRECIO-TOTAL-ITEM TO WS-MEJOR-DESCUENTO
003130     END-IF.
003140*---------------------------------------------------------------*
003150*===========================*
003160 2025-COMPARAR-UNA-REGLA.
003170*===========================*
003180     PERFORM 2021-EVALUAR-REGLA
003190     IF WS-REGLA-APLICABLE
003200        AND WS-VALOR-REGLA > WS-MEJOR-DESCUENTO
003210        MOVE WS-VALOR-REGLA TO WS-MEJOR-DESCUENTO
003220     END-IF.
003230 2025-EXIT.
003240     EXIT.
003250*---------------------------------------------------------------*
003260*==================*
003270 2021-EVALUAR-REGLA.
003280*==================*
003290     MOVE 'N' TO WS-IND-REGLA-APLICA
003300     MOVE ZEROS TO WS-VALOR-REGLA
003310     PERFORM 2022-VERIFICAR-ELEGIBILIDAD
003320     IF WS-REGLA-ELEGIBLE
003330        EVALUATE TRUE
003340           WHEN WSR-TIPO-MONTO-FIJO (WSR-IDX)
003350              IF WSR-MONEDA-MONTO (WSR-IDX) = ITM-MONEDA
003360                 MOVE WSR-MONTO-FIJO (WSR-IDX)
003370                                  TO WS-VALOR-REGLA
003380                 MOVE 'Y' TO WS-IND-REGLA-APLICA
003390              END-IF
003400           WHEN WSR-TIPO-PORCENTAJE (WSR-IDX)
003410              COMPUTE WS-VALOR-REGLA =
003420                 (ITM-PRECIO-UNITARIO *
003430                  WSR-PORCENTAJE (WSR-IDX)) / 100
003440              MOVE 'Y' TO WS-IND-REGLA-APLICA
003450        END-EVALUATE
003460     END-IF.
003470*---------------------------------------------------------------*
003480*===============================*
003490 2022-VERIFICAR-ELEGIBILIDAD.
003500*===============================*
003510     MOVE 'Y' TO WS-IND-ELEGIBLE
003520     IF WSR-COND-CANTIDAD-SI (WSR-IDX)
003530        AND ITM-CANTIDAD < WSR-CANTIDAD-MINIMA (WSR-IDX)
003540        MOVE 'N' TO WS-IND-ELEGIBLE
003550     END-IF
003560     IF WS-REGLA-ELEGIBLE
003570        AND WSR-COND-PRODUCTO-SI (WSR-IDX)
003580        PERFORM 2023-VERIFICAR-COD-PRODUCTO
003590        IF NOT WS-COD-ENCONTRADO
003600           MOVE 'N' TO WS-IND-ELEGIBLE
003610        END-IF
003620     END-IF.
003630* 21/01/90 MFONSECA 026609 - CONDICION DE CANTIDAD MINIMA.
003640* 11/07/93 MFONSECA 033155 - CONDICION DE LISTA DE PRODUCTOS.
003650*---------------------------------------------------------------*
003660*===============================*
003670 2023-VERIFICAR-COD-PRODUCTO.
003680*===============================*
003690     MOVE 'N' TO WS-IND-COD-ENCONTRADO
003700     PERFORM 2024-COMPARAR-COD-PRODUCTO THRU 2024-EXIT
003710             VARYING WSC-SUB FROM 1 BY 1 UNTIL WSC-SUB > 5.
003720*---------------------------------------------------------------*
003730*===============================*
003740 2024-COMPARAR-COD-PRODUCTO.
003750*===============================*
003760     IF ITM-CODIGO =
003770        WSR-COD-PRODUCTOS-PERM (WSR-IDX, WSC-SUB)
003780        MOVE 'Y' TO WS-IND-COD-ENCONTRADO
003790     END-IF.
003800 2024-EXIT.
003810     EXIT.
003820*---------------------------------------------------------------*
003830*===========================*
003840 2030-VALIDAR-MONEDA-LOTE.
003850*===========================*
003860     IF NOT WS-MONEDA-LOTE-DEFINIDA
003870        MOVE ITM-MONEDA TO WS-MONEDA-LOTE
003880        MOVE 'Y'        TO WS-IND-MONEDA-LOTE-DEF
003890     ELSE
003900        IF ITM-MONEDA NOT = WS-MONEDA-LOTE
003910           MOVE '2030-VALIDAR-MONEDA-LOTE' TO WSV-RUTINA
003920           MOVE 'MONEDA DE ITEM DIFERENTE A LA DEL LOTE'
003930                                       TO WSV-ACCION
003940           PERFORM 9000-ERROR-PGM
003950        END-IF
003960     END-IF.
003970* 14/09/03 JPACHECO 052341 - VALIDACION DE MONEDA UNICA DEL LOTE.
003980*---------------------------------------------------------------*
003990*===================*
004000 2040-ACUMULAR-TOTAL.
004010*===================*
004020     ADD WS-MEJOR-DESCUENTO TO WS-TOTAL-GENERAL
004030     IF WS-MEJOR-DESCUENTO > ZEROS
004040        ADD 1 TO WSV-CONT-ITEMS-C-DESC
004050     END-IF.
004060*---------------------------------------------------------------*
004070*=====================*
004080 2050-ESCRIBIR-DETALLE.
004090*=====================*
004100     MOVE SPACES            TO REG-RPT
004110     MOVE ITM-CODIGO         TO RPT-DET-ITEM
004120     MOVE ITM-CANTIDAD       TO RPT-DET-QTY
004130     MOVE ITM-PRECIO-UNITARIO TO RPT-DET-PREUNIT
004140     MOVE WS-PRECIO-TOTAL-ITEM TO RPT-DET-PRETOT
004150     MOVE WS-MEJOR-DESCUENTO TO RPT-DET-DESCUENTO
004160     MOVE ITM-MONEDA         TO RPT-DET-MONEDA
004170     WRITE REG-RPT
004180     ADD 1 TO WSV-CONT-ITEMS-GRAB.
004190*---------------------------------------------------------------*
004200*=================*
004210 3000-FIN-PROGRAMA.
004220*=================*
004230     PERFORM 3001-ESCRIBIR-TOTAL
004240     PERFORM 3002-CERRAR-ARCHIVOS
004250     PERFORM 3003-IMPRIMIR-DETALLES-PROCESO
004260     STOP RUN.
004270*---------------------------------------------------------------*
004280*=================================*
004290 3001-ESCRIBIR-TOTAL.
004300*=================================*
004310     MOVE SPACES              TO REG-RPT
004320     MOVE 'TOTAL DISCOUNT'    TO RPT-TOT-LITERAL
004330     MOVE WS-TOTAL-GENERAL    TO RPT-TOT-DESCUENTO
004340     MOVE WS-MONEDA-LOTE      TO RPT-TOT-MONEDA
004350     WRITE REG-RPT.
004360*---------------------------------------------------------------*
004370*===================*
004380 3002-CERRAR-ARCHIVOS.
004390*===================*
004400     CLOSE RULES CARTITEMS REPORT
004410
004420     IF (FS-RULES     = '00') AND
004430        (FS-CARTITEMS = '00') AND
004440        (FS-REPORT    = '00')
004450        CONTINUE
004460     ELSE
004470        DISPLAY ' ERROR AL CERRAR ARCHIVOS  '
004480        DISPLAY ' FS-RULES ................ = ' FS-RULES
004490        DISPLAY ' FS-CARTITEMS ............. = ' FS-CARTITEMS
004500        DISPLAY ' FS-REPORT ................ = ' FS-REPORT
004510        MOVE '3002-CERRAR-ARCHIVOS' TO WSV-RUTINA
004520        MOVE 'CLOSE'                TO WSV-ACCION
004530        PERFORM 9000-ERROR-PGM
004540     END-IF.
004550*---------------------------------------------------------------*
004560*=====================================*
004570 3003-IMPRIMIR-DETALLES-PROCESO.
004580*=====================================*
004590     DISPLAY '================================='
004600     DISPLAY '------- DETALLES PROCESO --------'
004610     DISPLAY '-------     DSCB01Q      --------'
004620     DISPLAY '================================='
004630     DISPLAY 'FECHA DE PROCESO ..... = ' WS-FECHA-PROCESO
004640     DISPLAY 'REG. LEIDOS RULES ..... = ' WSV-CONT-REGLAS-LEID
004650     DISPLAY 'REG. LEIDOS CARTITEMS . = ' WSV-CONT-ITEMS-LEIDOS
004660     DISPLAY 'REG. GRABADOS REPORT .. = ' WSV-CONT-ITEMS-GRAB
004670     DISPLAY 'ITEMS CON DESCUENTO ... = ' WSV-CONT-ITEMS-C-DESC
004680     DISPLAY 'TOTAL DESCUENTO LOTE .. = ' WS-TOTAL-GENERAL
004690     DISPLAY '================================='
004700     MOVE WSC-00 TO RETURN-CODE
004710     DISPLAY '--------- FIN DETALLES ----------'
004720     DISPLAY '================================='.
004730*---------------------------------------------------------------*
004740*==============*
004750 9000-ERROR-PGM.
004760*==============*
004770     DISPLAY '================================'
004780     DISPLAY '------ DETALLES DE ERROR -------'
004790     DISPLAY '------      DSCB01Q      -------'
004800     DISPLAY '================================'
004810     DISPLAY ' RUTINA          :' WSV-RUTINA
004820     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
004830     DISPLAY '================================'
004840     MOVE WSC-16 TO RETURN-CODE
004850     STOP RUN.
004860*---------------------------------------------------------------*
004870
004880
