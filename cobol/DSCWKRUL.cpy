000100*****************************************************************
000110* COPYBOOK   : DSCWKRUL                                        *
000120* SISTEMA    : DSC - CALCULO DE DESCUENTOS DE CARRITO           *
000130* DESCRIPCION: TABLA EN MEMORIA DE REGLAS DE DESCUENTO, USADA   *
000140*              POR DSCB01Q PARA RESOLVER EL MEJOR DESCUENTO POR *
000150*              ITEM SIN RELEER EL ARCHIVO RULES.                *
000160*****************************************************************
000170* HISTORIAL DE CAMBIOS                                          *
000180*----------------------------------------------------------------
000190* FECHA    PROGRAMADOR  TICKET   DESCRIPCION
000200*----------------------------------------------------------------
000210* 19/06/07 OLSSA        061477   VERSION INICIAL, MAXIMO 50         061477
000220*                                REGLAS (LIMITE ACORDADO CON EL     061477
000230*                                AREA DE COMERCIAL).                061477
000240*----------------------------------------------------------------
000250     05  WSR-MAX-REGLAS            PIC 9(02) COMP VALUE 50.
000260     05  WSR-CANT-REGLAS           PIC 9(02) COMP VALUE ZERO.
000270     05  WSR-TABLA-REGLAS OCCURS 50 TIMES
000280                           INDEXED BY WSR-IDX.
000290         10  WSR-ID-REGLA          PIC X(08).
000300         10  WSR-TIPO-REGLA        PIC X(01).
000310             88  WSR-TIPO-MONTO-FIJO   VALUE 'A'.
000320             88  WSR-TIPO-PORCENTAJE   VALUE 'P'.
000330         10  WSR-MONTO-FIJO        PIC 9(07)V99.
000340         10  WSR-MONEDA-MONTO      PIC X(03).
000350         10  WSR-PORCENTAJE        PIC 9(03).
000360         10  WSR-IND-COND-CANTIDAD PIC X(01).
000370             88  WSR-COND-CANTIDAD-SI  VALUE 'Y'.
000380         10  WSR-CANTIDAD-MINIMA   PIC 9(05).
000390         10  WSR-IND-COND-PRODUCTO PIC X(01).
000400             88  WSR-COND-PRODUCTO-SI  VALUE 'Y'.
000410         10  WSR-COD-PRODUCTOS-PERM OCCURS 5 TIMES
000420                                    PIC X(10).
000430         10  FILLER                PIC X(04).
000440
