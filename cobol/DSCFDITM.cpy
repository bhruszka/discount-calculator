000100*****************************************************************
000110* COPYBOOK   : DSCFDITM                                        *
000120* SISTEMA    : DSC - CALCULO DE DESCUENTOS DE CARRITO           *
000130* DESCRIPCION: LAYOUT DEL REGISTRO DE ITEM DE CARRITO DE COMPRA *
000140*              (ARCHIVO CARTITEMS - ENTRADA, LARGO FIJO 27 BYTE)*
000150*****************************************************************
000160* HISTORIAL DE CAMBIOS                                          *
000170*----------------------------------------------------------------
000180* FECHA    PROGRAMADOR  TICKET   DESCRIPCION
000190*----------------------------------------------------------------
000200* 15/03/85 RVEGA        014403   VERSION INICIAL.                   014403
000210* 21/01/90 MFONSECA     026612   SE AGREGA MONEDA DEL ITEM PARA     026612
000220*                                VALIDAR CONTRA LA MONEDA DE LA     026612
000230*                                REGLA DE DESCUENTO.                026612
000240* 30/11/98 JPACHECO     041921   REVISION Y2K. SIN CAMPOS DE        041921
000250*                                FECHA EN ESTE REGISTRO.            041921
000260*----------------------------------------------------------------
000265* NOTA: REGISTRO DE INTERCAMBIO DE LARGO FIJO EXACTO (27 BYTES).
000266*       NO SE AGREGA FILLER DE RELLENO EN ESTA VISTA BASE PORQUE
000267*       DESCUADRARIA EL ARCHIVO FISICO DE ITEMS DE CARRITO.
000270     05  ITM-CODIGO                PIC X(10).
000280     05  ITM-PRECIO-UNITARIO       PIC 9(07)V99.
000290     05  ITM-MONEDA                PIC X(03).
000300     05  ITM-CANTIDAD              PIC 9(05).
000310*
000320*   VISTA ALTERNA DEL PRECIO UNITARIO PARA VALIDACION DE CENTAVOS
000330*   (ACLARACION DE AUDITORIA 041921 - VER TAMBIEN DSCB01Q 2021).
000340     05  ITM-PRECIO-UNIT-R REDEFINES ITM-PRECIO-UNITARIO.
000350         10  ITM-PRECIO-ENTERO     PIC 9(07).
000360         10  ITM-PRECIO-CENTAVOS   PIC 9(02).
000370
