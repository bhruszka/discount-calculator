000100*****************************************************************
000110* COPYBOOK   : DSCFDREG                                        *
000120* SISTEMA    : DSC - CALCULO DE DESCUENTOS DE CARRITO           *
000130* DESCRIPCION: LAYOUT DEL REGISTRO DE REGLA DE DESCUENTO        *
000140*              (ARCHIVO RULES - ENTRADA, LARGO FIJO 81 BYTES)   *
000150*****************************************************************
000160* HISTORIAL DE CAMBIOS                                          *
000170*----------------------------------------------------------------
000180* FECHA    PROGRAMADOR  TICKET   DESCRIPCION
000190*----------------------------------------------------------------
000200* 15/03/85 RVEGA        014402   VERSION INICIAL, SOLO REGLAS DE    014402
000210*                                MONTO FIJO.                        014402
000220* 02/09/87 RVEGA        019277   SE AGREGA TIPO 'P' (PORCENTAJE)    019277
000230*                                Y EL CAMPO DE PORCENTAJE.          019277
000240* 21/01/90 MFONSECA     026611   SE AGREGA CONDICION DE CANTIDAD    026611
000250*                                MINIMA (COND-MIN-QTY).             026611
000260* 11/07/93 MFONSECA     033158   SE AGREGA CONDICION DE LISTA DE    033158
000270*                                CODIGOS DE PRODUCTO PERMITIDOS     033158
000280*                                (HASTA 5 CODIGOS).                 033158
000290* 30/11/98 JPACHECO     041920   REVISION Y2K. LOS CAMPOS DE        041920
000300*                                ESTE REGISTRO NO SON DE FECHA;     041920
000310*                                SE DEJA CONSTANCIA POR AUDITORIA   041920
000320* 08/04/01 JPACHECO     048203   AMPLIACION DE RULE-ID DE 6 A 8     048203
000330*                                POSICIONES, NUEVO ESQUEMA DE       048203
000340*                                NUMERACION DE REGLAS.              048203
000350* 19/06/07 OLSSA        061475   COPYBOOK REVISADO PARA USO         061475
000360*                                CONJUNTO CON LA TABLA EN MEMORIA   061475
000370*                                DE DSCB01Q.                        061475
000380*----------------------------------------------------------------
000390* NOTA: REGISTRO DE INTERCAMBIO DE LARGO FIJO EXACTO (81 BYTES).
000400*       NO SE AGREGA FILLER DE RELLENO EN ESTE REGISTRO PORQUE
000410*       DESCUADRARIA EL ARCHIVO FISICO DE REGLAS.
000420*****************************************************************
000430     05  DTO-ID-REGLA              PIC X(08).
000440     05  DTO-TIPO-REGLA            PIC X(01).
000450         88  DTO-TIPO-MONTO-FIJO       VALUE 'A'.
000460         88  DTO-TIPO-PORCENTAJE       VALUE 'P'.
000470     05  DTO-MONTO-FIJO            PIC 9(07)V99.
000480     05  DTO-MONEDA-MONTO          PIC X(03).
000490     05  DTO-PORCENTAJE            PIC 9(03).
000500     05  DTO-IND-COND-CANTIDAD     PIC X(01).
000510         88  DTO-COND-CANTIDAD-SI      VALUE 'Y'.
000520     05  DTO-CANTIDAD-MINIMA       PIC 9(05).
000530     05  DTO-IND-COND-PRODUCTO     PIC X(01).
000540         88  DTO-COND-PRODUCTO-SI      VALUE 'Y'.
000550     05  DTO-COD-PRODUCTOS-PERM    OCCURS 5 TIMES
000560                                   PIC X(10).
000570
